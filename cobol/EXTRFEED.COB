000010*$CALL
000020 IDENTIFICATION  DIVISION.
000030 PROGRAM-ID.     EXTRFEED.
000040 AUTHOR.         DOUGLAS WEAVER.
000050 INSTALLATION.   EXLSERVICE HOLDINGS INC.
000060 DATE-WRITTEN.   Apr 01, 2000.
000070 DATE-COMPILED.
000080 SECURITY.       NONE.
000090*@**20150306*******************************************
000100*@**
000110*@** Licensed Materials - Property of
000120*@** ExlService Holdings, Inc.
000130*@**
000140*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000150*@**
000160*@** Contains confidential and trade secret information.
000170*@** Copyright notice is precautionary only and does not
000180*@** imply publication.
000190*@**
000200*@**20150306*******************************************
000210*
000220*D****************************************************************
000230*D         PROGRAM DESCRIPTION
000240*D****************************************************************
000250*D
000260*D EXTRFEED is the SGI rating-support batch driver.  It runs two
000270*D independent passes off the SGI extract:
000280*D
000290*D   PASS 1 - LOCATION-IN, one record at a time, classified and
000300*D            rebuilt by EDILOCBL, written to LOCATION-OUT.
000310*D   PASS 2 - POLICY-IN, one policy at a time, with its
000320*D            POLICY-LOCATIONS-IN rows read ahead into a table
000330*D            and rolled up by EDIPOLUP, written back out to
000340*D            POLICY-OUT / POLICY-LOCATIONS-OUT.
000350*D
000360*D No report is produced - WEDI-GLOBAL's counters are logged to
000370*D the job log at end of run for operations to audit the run.
000380*D
000390*D****************************************************************
000400*H****************************************************************
000410*H        PROGRAM HISTORY
000420*H****************************************************************
000430*H
000440*H 000308-002-01 DJW New Program.                                 050400
000450*H 000501-015-01 DJW Commission Calculator Agency Feed changes.   050400
000460*H 20000630-021-01 RCE Central States Agency Feed changes.        081500
000470*H 20030925-009-02 KLS Fix trailing-blank policy key compare.     112503
000480*H 19980307-011-01 RVM Y2K date-window remediation pass.          030798
000490*H 20150306-SGI114-07 TLM Rebuilt EXTRFEED as the SGI location    150306
000500*H                    / policy rating-support driver.  PASS 1     150306
000510*H                    replaces the old commission agency feed     150306
000520*H                    extract; PASS 2 is new - read-ahead on      150306
000530*H                    POLICY-LOCATIONS-IN and roll-up via         150306
000540*H                    EDIPOLUP.                                   150306
000550*H
000560*H****************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-AT.
000610 OBJECT-COMPUTER. IBM-AT.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     SELECT LOCATION-IN
000690         ASSIGN TO LOCATIN
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-LOCIN-STATUS.
000720
000730     SELECT LOCATION-OUT
000740         ASSIGN TO LOCATOUT
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-LOCOUT-STATUS.
000770
000780     SELECT POLICY-IN
000790         ASSIGN TO POLICYIN
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS WS-POLIN-STATUS.
000820
000830     SELECT POLICY-OUT
000840         ASSIGN TO POLICYOUT
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS WS-POLOUT-STATUS.
000870
000880     SELECT POLICY-LOCATIONS-IN
000890         ASSIGN TO POLLOCIN
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-PLOCIN-STATUS.
000920
000930     SELECT POLICY-LOCATIONS-OUT
000940         ASSIGN TO POLLOCOUT
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-PLOCOUT-STATUS.
000970
000980************************************************************
000990*         FILE LAYOUTS - flat FD buffers, structured record
001000*         work areas are held in WORKING-STORAGE below.
001010************************************************************
001020 DATA DIVISION.
001030 FILE SECTION.
001040
001050 FD  LOCATION-IN.
001060 01  LOCATION-IN-RECORD                 PIC X(447).
001070
001080 FD  LOCATION-OUT.
001090 01  LOCATION-OUT-RECORD                PIC X(581).
001100
001110 FD  POLICY-IN.
001120 01  POLICY-IN-RECORD                   PIC X(183).
001130
001140 FD  POLICY-OUT.
001150 01  POLICY-OUT-RECORD                  PIC X(183).
001160
001170 FD  POLICY-LOCATIONS-IN.
001180 01  POLICY-LOC-IN-RECORD               PIC X(182).
001190
001200 FD  POLICY-LOCATIONS-OUT.
001210 01  POLICY-LOC-OUT-RECORD              PIC X(182).
001220
001230************************************************************
001240 WORKING-STORAGE SECTION.
001250
001260 01  WS-FILE-STATUSES.
001270     05  WS-LOCIN-STATUS            PIC X(02).
001280         88  WS-LOCIN-AT-END            VALUE '10'.
001290     05  WS-LOCOUT-STATUS           PIC X(02).
001300     05  WS-POLIN-STATUS            PIC X(02).
001310         88  WS-POLIN-AT-END            VALUE '10'.
001320     05  WS-POLOUT-STATUS           PIC X(02).
001330     05  WS-PLOCIN-STATUS           PIC X(02).
001340         88  WS-PLOCIN-AT-END           VALUE '10'.
001350     05  WS-PLOCOUT-STATUS          PIC X(02).
001360     05  FILLER                     PIC X(04) VALUE SPACES.
001370
001380 01  CALLED-MODULES.
001390     05  EDILOCBL                   PIC X(08) VALUE 'EDILOCBL'.
001400     05  EDIPOLUP                   PIC X(08) VALUE 'EDIPOLUP'.
001410     05  FILLER                     PIC X(04) VALUE SPACES.
001420
001430 COPY WEDIGCPY.
001440
001450 01  EDILOCBL-CONTROL-RECORD.
001460     05  EDILOCBL-FIELD-COUNT       PIC 9(02) COMP-5.
001470         88  EDILOCBL-IS-HOMEOWNER      VALUE 33.
001480         88  EDILOCBL-IS-COMMERCIAL     VALUE 44.
001490     05  EDILOCBL-RETURN-CODE       PIC 9(01) COMP-5.
001500         88  EDILOCBL-RETURN-OK         VALUE 0.
001510         88  EDILOCBL-RETURN-REJECT     VALUE 1.
001520     05  FILLER                     PIC X(03) VALUE SPACES.
001530
001540 COPY WLOCINCPY.
001550
001560 COPY WLOCOUCPY.
001570
001580 COPY WPOLYCPY.
001590
001600 COPY WEDLCCPY.
001610
001620 COPY WLOCTCPY.
001630
001640 COPY WPLUPCPY.
001650
001660*        --- one-row hold area bridging the read-ahead across
001670*            the policy-number key break ---
001680 01  WS-HELD-LOCATION.
001690     05  WS-HELD-REC-NO             PIC 9(09).
001700     05  WS-HELD-LOC-NO             PIC X(10).
001710     05  WS-HELD-LOC-NO-NUM-VIEW REDEFINES
001720         WS-HELD-LOC-NO             PIC 9(10).
001730     05  WS-HELD-LOC-NAME           PIC X(30).
001740     05  WS-HELD-LOC-ADD            PIC X(40).
001750     05  WS-HELD-LOC-CITY           PIC X(25).
001760     05  WS-HELD-LOC-PROV           PIC X(02).
001770     05  WS-HELD-LOC-POSTAL         PIC X(07).
001780     05  WS-HELD-LOC-BUS-CODE       PIC X(02).
001790     05  WS-HELD-LOC-BUS-SUB        PIC 9(01).
001800     05  WS-HELD-LOC-BM-LOSS        PIC X(01).
001810     05  WS-HELD-LOC-IL-VALUE       PIC 9(09)V99.
001820     05  WS-HELD-LOC-IL-VIEW REDEFINES
001830         WS-HELD-LOC-IL-VALUE.
001840         10  WS-HELD-LOC-IL-WHOLE   PIC 9(09).
001850         10  WS-HELD-LOC-IL-CENTS   PIC 9(02).
001860     05  WS-HELD-LOC-COV            PIC X(02).
001870     05  WS-HELD-LOC-C-DATE         PIC X(08).
001880     05  WS-HELD-LOC-U-DATE         PIC X(08).
001890     05  WS-HELD-LOC-C-USER         PIC X(08).
001900     05  WS-HELD-LOC-U-USER         PIC X(08).
001910     05  FILLER                     PIC X(10) VALUE SPACES.
001920
001930 01  WS-POLICY-HOLD-AREA.
001940     05  WS-LOC-HOLD-LOADED         PIC X(01).
001950         88  WS-LOC-HOLD-IS-LOADED      VALUE 'Y'.
001960         88  WS-LOC-HOLD-NOT-LOADED     VALUE 'N'.
001970     05  WS-LOC-TAB-NDX             PIC 9(04) COMP-5.
001980     05  FILLER                     PIC X(06) VALUE SPACES.
001990
002000******************************************************************
002010 PROCEDURE DIVISION.
002020
002030******************************************************************
002040 0000-MAINLINE.
002050
002060     PERFORM 1000-INITIALIZE.
002070     PERFORM 2000-PASS-ONE-LOCATIONS.
002080     PERFORM 3000-PASS-TWO-POLICIES.
002090     PERFORM 9000-TERMINATE THRU 9010-TERMINATE-TRACE.
002100
002110     STOP RUN.
002120
002130******************************************************************
002140 1000-INITIALIZE.
002150
002160     INITIALIZE WEDI-GLOBAL.
002170     SET WEDI-RETURN-OK             TO TRUE.
002180
002190     EXIT.
002200
002210******************************************************************
002220*    PASS 1 - classify and rebuild every LOCATION-IN record,
002230*    one call to EDILOCBL per record, no control breaks.
002240******************************************************************
002250 2000-PASS-ONE-LOCATIONS.
002260
002270     OPEN INPUT  LOCATION-IN.
002280     OPEN OUTPUT LOCATION-OUT.
002290
002300     READ LOCATION-IN INTO LOC-RECORD
002310         AT END SET WS-LOCIN-AT-END TO TRUE
002320     END-READ.
002330
002340     PERFORM 2010-PROCESS-ONE-LOCATION
002350         UNTIL WS-LOCIN-AT-END.
002360
002370     CLOSE LOCATION-IN
002380           LOCATION-OUT.
002390
002400     EXIT.
002410
002420******************************************************************
002430 2010-PROCESS-ONE-LOCATION.
002440
002450     SET EDILOCBL-RETURN-OK          TO TRUE.
002460     INITIALIZE LOC-OUT-RECORD.
002470
002480     CALL EDILOCBL USING WEDI-GLOBAL,
002490                         LOC-RECORD,
002500                         LOC-OUT-RECORD,
002510                         EDILOCBL-CONTROL-RECORD
002520     END-CALL.
002530
002540     IF EDILOCBL-RETURN-OK
002550         WRITE LOCATION-OUT-RECORD FROM LOC-OUT-RECORD
002560     END-IF.
002570
002580     READ LOCATION-IN INTO LOC-RECORD
002590         AT END SET WS-LOCIN-AT-END TO TRUE
002600     END-READ.
002610
002620     EXIT.
002630
002640******************************************************************
002650*    PASS 2 - one call to EDIPOLUP per policy, after reading
002660*    ahead through that policy's POLICY-LOCATIONS-IN rows.  A
002670*    held location row bridges the read-ahead across policies,
002680*    the same way the old agency-feed pass held its key break.
002690******************************************************************
002700 3000-PASS-TWO-POLICIES.
002710
002720     OPEN INPUT  POLICY-IN.
002730     OPEN OUTPUT POLICY-OUT.
002740     OPEN INPUT  POLICY-LOCATIONS-IN.
002750     OPEN OUTPUT POLICY-LOCATIONS-OUT.
002760
002770     PERFORM 3010-READ-ONE-LOC-AHEAD.
002780
002790     READ POLICY-IN INTO EDI-POLICY-RECORD
002800         AT END SET WS-POLIN-AT-END TO TRUE
002810     END-READ.
002820
002830     PERFORM 3020-PROCESS-ONE-POLICY
002840         UNTIL WS-POLIN-AT-END.
002850
002860     CLOSE POLICY-IN
002870           POLICY-OUT
002880           POLICY-LOCATIONS-IN
002890           POLICY-LOCATIONS-OUT.
002900
002910     EXIT.
002920
002930******************************************************************
002940 3010-READ-ONE-LOC-AHEAD.
002950
002960     SET WS-LOC-HOLD-NOT-LOADED      TO TRUE.
002970
002980     READ POLICY-LOCATIONS-IN INTO EDI-LOCATION-RECORD
002990         AT END SET WS-PLOCIN-AT-END TO TRUE
003000     END-READ.
003010
003020     IF NOT WS-PLOCIN-AT-END
003030         MOVE EDI-LOCATION-RECORD       TO WS-HELD-LOCATION
003040         SET WS-LOC-HOLD-IS-LOADED      TO TRUE
003050     END-IF.
003060
003070     EXIT.
003080
003090******************************************************************
003100 3020-PROCESS-ONE-POLICY.
003110
003120     MOVE 0                          TO EDI-LOC-TAB-COUNT.
003130     PERFORM 3030-COLLECT-LOCS-FOR-POLICY
003140         UNTIL WS-LOC-HOLD-NOT-LOADED
003150         OR  WS-HELD-REC-NO NOT = EDI-REC-NO OF EDI-POLICY-RECORD.
003160
003170     PERFORM 3040-SET-CLASSIFICATION-FLAGS.
003180
003190     CALL EDIPOLUP USING WEDI-GLOBAL,
003200                         EDI-POLICY-RECORD,
003210                         EDI-LOCATION-TABLE,
003220                         EDIPOLUP-CONTROL-RECORD
003230     END-CALL.
003240
003250     WRITE POLICY-OUT-RECORD FROM EDI-POLICY-RECORD.
003260
003270     PERFORM 3050-WRITE-LOCS-FOR-POLICY
003280         VARYING WS-LOC-TAB-NDX FROM 1 BY 1
003290         UNTIL WS-LOC-TAB-NDX > EDI-LOC-TAB-COUNT.
003300
003310     READ POLICY-IN INTO EDI-POLICY-RECORD
003320         AT END SET WS-POLIN-AT-END TO TRUE
003330     END-READ.
003340
003350     EXIT.
003360
003370******************************************************************
003380 3030-COLLECT-LOCS-FOR-POLICY.
003390
003400     ADD 1                            TO EDI-LOC-TAB-COUNT.
003410     SET EDI-LOC-TAB-NDX              TO EDI-LOC-TAB-COUNT.
003420
003430     MOVE WS-HELD-LOCATION
003440         TO EDI-LOC-TAB-ENTRY (EDI-LOC-TAB-NDX).
003450
003460     PERFORM 3010-READ-ONE-LOC-AHEAD.
003470
003480     EXIT.
003490
003500******************************************************************
003510*    Product code drives all three flags EDIPOLUP needs - see
003520*    ticket SGI114 for why EDI-PROD-CODE carries this.
003530******************************************************************
003540 3040-SET-CLASSIFICATION-FLAGS.
003550
003560     IF EDI-PROD-HOMEOWNER
003570         SET EDIPOLUP-IS-HOMEOWNER       TO TRUE
003580         SET EDIPOLUP-NOT-CYBER-PROD     TO TRUE
003590     ELSE
003600         SET EDIPOLUP-NOT-HOMEOWNER      TO TRUE
003610         IF EDI-PROD-CYBER
003620             SET EDIPOLUP-IS-CYBER-PROD      TO TRUE
003630         ELSE
003640             SET EDIPOLUP-NOT-CYBER-PROD     TO TRUE
003650         END-IF
003660     END-IF.
003670
003680     IF EDI-LOC-TAB-COUNT > 0
003690         SET EDIPOLUP-IS-HAVING-LOCATION     TO TRUE
003700     ELSE
003710         SET EDIPOLUP-NOT-HAVING-LOCATION    TO TRUE
003720     END-IF.
003730
003740     EXIT.
003750
003760******************************************************************
003770 3050-WRITE-LOCS-FOR-POLICY.
003780
003790     WRITE POLICY-LOC-OUT-RECORD
003800         FROM EDI-LOC-TAB-ENTRY (WS-LOC-TAB-NDX).
003810
003820     EXIT.
003830
003840******************************************************************
003850 9000-TERMINATE.
003860
003870     DISPLAY 'EXTRFEED LOCATIONS PROCESSED - ' WEDI-LOCATION-COUNT.
003880     DISPLAY 'EXTRFEED LOCATIONS REJECTED   - ' WEDI-REJECT-COUNT.
003890     DISPLAY 'EXTRFEED MONEY-FIELD WARNINGS - ' WEDI-WARNING-COUNT.
003900     DISPLAY 'EXTRFEED POLICIES PROCESSED   - ' WEDI-POLICY-COUNT.
003910
003920     EXIT.
003930
003940******************************************************************
003950*    Trace DISPLAYs for the read-ahead hold area - split from
003960*    9000-TERMINATE so ops can silence the run totals without
003970*    losing the last-key trace, or the other way round.
003980******************************************************************
003990 9010-TERMINATE-TRACE.
004000
004010     DISPLAY 'EXTRFEED LAST LOCATION KEY SEEN - ' WS-HELD-LOC-NO-NUM-VIEW.
004020     DISPLAY 'EXTRFEED LAST IL-VALUE WHOLE $   - ' WS-HELD-LOC-IL-WHOLE.
004030
004040     EXIT.
004050
004060******************************************************************
004070*                                                                *
004080*                    E N D   O F   S O U R C E                   *
004090*                                                                *
004100******************************************************************
