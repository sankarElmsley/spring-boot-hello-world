000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WLOCTCPY - table of EDI-LOCATION rows for one policy,
000190*D built by EXTRFEED's read-ahead over POLICY-LOCATIONS-IN
000200*D and passed to EDIPOLUP as the governing-location rollup's
000210*D "list of locations" argument.  EDI-LOC-TAB-COUNT may grow
000220*D by one on the cyber-synthesize path - the new entry's
000230*D four audit fields are stamped from the policy, not the
000240*D feed, on that path only.
000250*D
000260*D**********************************************************
000270*H**********************************************************
000280*H        COPYBOOK HISTORY
000290*H**********************************************************
000300*H
000310*H 20150306-SGI114-06 TLM New copybook - split off WEDLCCPY
000320*H                    so the FD record stays a single row.
000330*H 20150320-SGI114-09 TLM Added the four audit-stamp fields
000340*H                    to match WEDLCCPY's row layout.
000350*H
000360*H**********************************************************
000370
000380 01  EDI-LOCATION-TABLE.
000390     05  EDI-LOC-TAB-COUNT          PIC 9(04) COMP-5.
000400     05  EDI-LOC-TAB-ENTRY          OCCURS 50 TIMES
000410                                    INDEXED BY EDI-LOC-TAB-NDX.
000420         10  EDI-LOC-TAB-REC-NO     PIC 9(09).
000430         10  EDI-LOC-TAB-NO         PIC X(10).
000440         10  EDI-LOC-TAB-NAME       PIC X(30).
000450         10  EDI-LOC-TAB-ADD        PIC X(40).
000460         10  EDI-LOC-TAB-CITY       PIC X(25).
000470         10  EDI-LOC-TAB-PROV       PIC X(02).
000480         10  EDI-LOC-TAB-POSTAL     PIC X(07).
000490         10  EDI-LOC-TAB-BUS-CODE   PIC X(02).
000500         10  EDI-LOC-TAB-BUS-SUB    PIC 9(01).
000510         10  EDI-LOC-TAB-BM-LOSS    PIC X(01).
000520         10  EDI-LOC-TAB-IL-VALUE   PIC 9(09)V99.
000530         10  EDI-LOC-TAB-COV        PIC X(02).
000540         10  EDI-LOC-TAB-C-DATE     PIC X(08).
000550         10  EDI-LOC-TAB-U-DATE     PIC X(08).
000560         10  EDI-LOC-TAB-C-USER     PIC X(08).
000570         10  EDI-LOC-TAB-U-USER     PIC X(08).
000580         10  FILLER                 PIC X(10) VALUE SPACES.
