000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WPLUPCPY - the CALL interface to EDIPOLUP.  EXTRFEED sets
000190*D the three classification switches from the product code
000200*D and the read-ahead location count before every call.  Any
000210*D location EDIPOLUP synthesizes on the cyber-without-location
000220*D path is appended straight into EDI-LOCATION-TABLE, so it
000230*D goes out with the rest of the policy's rows on EDI-LOC-TAB-
000240*D COUNT alone - no separate added-flag is carried back.
000250*D
000260*D**********************************************************
000270*H**********************************************************
000280*H        COPYBOOK HISTORY
000290*H**********************************************************
000300*H
000310*H 20150306-SGI114-05 TLM New copybook for EDIPOLUP interface.
000320*H
000330*H**********************************************************
000340
000350 01  EDIPOLUP-CONTROL-RECORD.
000360     05  EDIPOLUP-HOMEOWNER-SW      PIC X(01).
000370         88  EDIPOLUP-IS-HOMEOWNER      VALUE 'Y'.
000380         88  EDIPOLUP-NOT-HOMEOWNER     VALUE 'N'.
000390     05  EDIPOLUP-CYBER-SW          PIC X(01).
000400         88  EDIPOLUP-IS-CYBER-PROD     VALUE 'Y'.
000410         88  EDIPOLUP-NOT-CYBER-PROD    VALUE 'N'.
000420     05  EDIPOLUP-HAVING-LOC-SW     PIC X(01).
000430         88  EDIPOLUP-IS-HAVING-LOCATION  VALUE 'Y'.
000440         88  EDIPOLUP-NOT-HAVING-LOCATION VALUE 'N'.
000450     05  FILLER                     PIC X(09) VALUE SPACES.
