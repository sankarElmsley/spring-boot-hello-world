000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WPOLYCPY - EDI policy header, one per record of the
000190*D POLICY-IN / POLICY-OUT files.  EDI-INSURED is carried as
000200*D a nested group so EDIPOLUP can build a synthetic location
000210*D from it on the cyber-without-location path.  EDI-PROD-CODE
000220*D and EDI-INSURED-PRESENT-SW are both driver-only fields (not
000230*D part of the source field set) - EXTRFEED reads the former
000240*D to derive IS-HOMEOWNER/IS-CYBER-PROD for the call to
000250*D EDIPOLUP, and EDIPOLUP's 2210-SYNTHESIZE-LOCATION reads the
000260*D latter to decide whether there is an insured to build a
000270*D synthetic location from - see ticket SGI114.
000280*D
000290*D**********************************************************
000300*H**********************************************************
000310*H        COPYBOOK HISTORY
000320*H**********************************************************
000330*H
000340*H 20150306-SGI114-01 TLM New copybook - SGI feed rebuild.
000350*H
000360*H**********************************************************
000370
000380 01  EDI-POLICY-RECORD.
000390     05  EDI-REC-NO                 PIC 9(09).
000400     05  EDI-BUS-CODE               PIC X(02).
000410     05  EDI-BUS-SUB                PIC 9(01).
000420     05  EDI-BM-TYPE                PIC X(02).
000430     05  EDI-C-DATE                 PIC X(08).
000440     05  EDI-U-DATE                 PIC X(08).
000450     05  EDI-C-USER                 PIC X(08).
000460     05  EDI-U-USER                 PIC X(08).
000470     05  EDI-PROD-CODE              PIC X(02).
000480         88  EDI-PROD-HOMEOWNER         VALUE 'HO'.
000490         88  EDI-PROD-CYBER             VALUE 'CY'.
000500     05  EDI-INSURED-PRESENT-SW     PIC X(01).
000510         88  EDI-INSURED-IS-PRESENT     VALUE 'Y'.
000520     05  EDI-INSURED.
000530         10  EDI-INS-NO             PIC X(10).
000540         10  EDI-INS-NAME           PIC X(30).
000550         10  EDI-INS-ADD            PIC X(40).
000560         10  EDI-INS-CITY           PIC X(25).
000570         10  EDI-INS-PROV           PIC X(02).
000580         10  EDI-INS-POSTAL         PIC X(07).
000590     05  FILLER                     PIC X(20) VALUE SPACES.
