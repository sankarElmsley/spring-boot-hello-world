000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WEDLCCPY - EDI-LOCATION, one row per record of the
000190*D POLICY-LOCATIONS-IN / POLICY-LOCATIONS-OUT files.  The
000200*D in-memory OCCURS form of this same row, that EXTRFEED
000210*D builds up on its read-ahead through one policy's
000220*D locations, is a separate copybook - see WLOCTCPY.  The
000230*D four audit fields carry the policy's own create/update
000240*D stamp onto a synthesized row - they are not populated
000250*D from the feed itself on ordinary (non-synthesized) rows.
000260*D
000270*D**********************************************************
000280*H**********************************************************
000290*H        COPYBOOK HISTORY
000300*H**********************************************************
000310*H
000320*H 20150306-SGI114-01 TLM New copybook - SGI feed rebuild.
000330*H 20150320-SGI114-09 TLM Added the four audit-stamp fields -
000340*H                    missed on the first pass, needed by the
000350*H                    cyber synthesize-location path.
000360*H
000370*H**********************************************************
000380
000390 01  EDI-LOCATION-RECORD.
000400     05  EDI-REC-NO                 PIC 9(09).
000410     05  EDI-LOC-NO                 PIC X(10).
000420     05  EDI-LOC-NAME               PIC X(30).
000430     05  EDI-LOC-ADD                PIC X(40).
000440     05  EDI-LOC-CITY               PIC X(25).
000450     05  EDI-LOC-PROV               PIC X(02).
000460     05  EDI-LOC-POSTAL             PIC X(07).
000470     05  EDI-LOC-BUS-CODE           PIC X(02).
000480     05  EDI-LOC-BUS-SUB            PIC 9(01).
000490     05  EDI-LOC-BM-LOSS            PIC X(01).
000500         88  EDI-LOC-BM-IS-A-LOSS       VALUE 'Y'.
000510     05  EDI-LOC-IL-VALUE           PIC 9(09)V99.
000520     05  EDI-LOC-COV                PIC X(02).
000530     05  EDI-LOC-C-DATE             PIC X(08).
000540     05  EDI-LOC-U-DATE             PIC X(08).
000550     05  EDI-LOC-C-USER             PIC X(08).
000560     05  EDI-LOC-U-USER             PIC X(08).
000570     05  FILLER                     PIC X(10) VALUE SPACES.
