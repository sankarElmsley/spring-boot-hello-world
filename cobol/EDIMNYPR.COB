000010 01FF02 @OPTIONS BINARY(BYTE)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.     EDIMNYPR.
000040 AUTHOR.         DAR.
000050 INSTALLATION.   EXLSERVICE HOLDINGS INC.
000060 DATE-WRITTEN.   Apr 02, 2008.
000070 DATE-COMPILED.
000080 SECURITY.       NONE.
000090*@**20150306*******************************************
000100*@**
000110*@** Licensed Materials - Property of
000120*@** ExlService Holdings, Inc.
000130*@**
000140*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000150*@**
000160*@** Contains confidential and trade secret information.
000170*@** Copyright notice is precautionary only and does not
000180*@** imply publication.
000190*@**
000200*@**20150306*******************************************
000210*
000220*D**********************************************************
000230*D         PROGRAM DESCRIPTION
000240*D**********************************************************
000250*D
000260*D EDIMNYPR is the 15.x .NET byte-conversion stub, rebuilt as
000270*D a money-field parse utility for the SGI location feed.  The
000280*D original CBYTECHG just moved input to output (.NET dropped
000290*D the C byte-swap CBYTECHG used to do); this version parses
000300*D the raw text of one EDI money column instead, and returns a
000310*D signed decimal value, a NULL-indicator when the column was
000320*D blank or the literal text NULL, and a warning indicator
000330*D when the column held non-numeric junk.  Called once per
000340*D money field by EDILOCBL - never rejects, only warns.
000350*D
000360*D**********************************************************
000370*H**********************************************************
000380*H        PROGRAM HISTORY
000390*H**********************************************************
000400*H
000410*H 20080402-003-01 DAR Created as a new program for 15.x.         041508
000420*H 20090108-004-01 DAR Rewrite for efficiency.                    010809
000430*H 20150306-SGI114-03 TLM Rebuilt CBYTECHG as EDIMNYPR for        150306
000440*H                    the SGI location money-field parse.         150306
000450*H                    No more binary byte swap - NULL/empty       150306
000460*H                    and non-numeric text handling only.         150306
000470*H
000480*H**********************************************************
000490
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.    IBM-AT.
000540 OBJECT-COMPUTER.    IBM-AT.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580******************************************************************
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610
000620 01  WS-SCAN-AREA.
000630     05  WS-TEXT                    PIC X(12).
000640     05  WS-TEXT-SIGN-VIEW   REDEFINES WS-TEXT.
000650         10  WS-TEXT-SIGN-CHAR      PIC X(01).
000660         10  WS-TEXT-BODY           PIC X(11).
000670     05  WS-TEXT-LEN                PIC 9(02) COMP-5.
000680     05  WS-CHAR-NDX                PIC 9(02) COMP-5.
000690     05  WS-SIGN-FACTOR             PIC S9(01) COMP-5.
000700     05  WS-DECIMAL-SEEN-SW         PIC X(01).
000710         88  WS-DECIMAL-SEEN            VALUE 'Y'.
000720         88  WS-DECIMAL-NOT-SEEN        VALUE 'N'.
000730     05  WS-DECIMAL-DIGITS          PIC 9(02) COMP-5.
000740     05  WS-ACCUM-WHOLE             PIC S9(09) COMP-5.
000750     05  WS-ACCUM-FRAC              PIC S9(02) COMP-5.
000760     05  FILLER                     PIC X(08) VALUE SPACES.
000770
000780 01  SINGLE-CHAR.
000790     05  WS-CHAR-X                  PIC X(01).
000800     05  WS-CHAR-N   REDEFINES WS-CHAR-X
000810                                PIC 9 COMP-5.
000820     05  FILLER                     PIC X(03) VALUE SPACES.
000830
000840******************************************************************
000850 LINKAGE SECTION.
000860******************************************************************
000870
000880 COPY WEDIGCPY.
000890
000900 COPY WMNYWCPY.
000910
000920******************************************************************
000930 PROCEDURE DIVISION USING WEDI-GLOBAL,
000940                          EDIMNYPR-LINKAGE-RECORD.
000950
000960******************************************************************
000970 MAINLINE.
000980
000990     PERFORM 1000-INITIALIZE-WORK THRU 3000-CLASSIFY-AND-PARSE.
001000
001010     GOBACK.
001020
001030******************************************************************
001040 1000-INITIALIZE-WORK.
001050
001060     MOVE EDIMNYPR-INPUT-TEXT    TO WS-TEXT.
001070     MOVE 0                      TO WS-TEXT-LEN
001080                                    EDIMNYPR-OUTPUT-VALUE.
001090     SET EDIMNYPR-VALUE-NOT-NULL    TO TRUE.
001100     SET EDIMNYPR-NOT-BAD-NUMERIC   TO TRUE.
001110
001120     EXIT.
001130
001140******************************************************************
001150 2000-FIND-TEXT-LENGTH.
001160
001170     PERFORM 2010-TEST-ONE-TRAILING-CHAR
001180         VARYING WS-CHAR-NDX FROM 12 BY -1
001190         UNTIL WS-CHAR-NDX < 1
001200             OR  WS-TEXT-LEN NOT = 0.
001210
001220     EXIT.
001230
001240******************************************************************
001250 3000-CLASSIFY-AND-PARSE.
001260
001270     IF WS-TEXT-LEN = 0
001280         SET EDIMNYPR-VALUE-IS-NULL TO TRUE
001290     ELSE
001300         IF WS-TEXT-LEN = 4 AND WS-TEXT (1:4) = 'NULL'
001310             SET EDIMNYPR-VALUE-IS-NULL TO TRUE
001320         ELSE
001330             PERFORM 4000-SCAN-DIGITS
001340             IF EDIMNYPR-BAD-NUMERIC
001350                 SET EDIMNYPR-VALUE-IS-NULL TO TRUE
001360                 ADD 1 TO WEDI-WARNING-COUNT
001370             ELSE
001380                 PERFORM 5000-BUILD-OUTPUT-VALUE
001390             END-IF
001400         END-IF
001410     END-IF.
001420
001430     EXIT.
001440
001450******************************************************************
001460*    Moved out from between 2000/3000 so the 1000-INITIALIZE-WORK
001470*    THRU 3000-CLASSIFY-AND-PARSE range can fall straight through
001480*    the text-length and classify steps without re-running this
001490*    one a second time.
001500******************************************************************
001510 2010-TEST-ONE-TRAILING-CHAR.
001520
001530     IF WS-TEXT (WS-CHAR-NDX:1) NOT = SPACE
001540         MOVE WS-CHAR-NDX        TO WS-TEXT-LEN
001550     END-IF.
001560
001570     EXIT.
001580
001590******************************************************************
001600 4000-SCAN-DIGITS.
001610
001620     MOVE 0                      TO WS-ACCUM-WHOLE
001630                                    WS-ACCUM-FRAC
001640                                    WS-DECIMAL-DIGITS.
001650     MOVE +1                     TO WS-SIGN-FACTOR.
001660     SET WS-DECIMAL-NOT-SEEN        TO TRUE.
001670
001680     PERFORM 4010-SCAN-ONE-CHAR
001690         VARYING WS-CHAR-NDX FROM 1 BY 1
001700         UNTIL WS-CHAR-NDX > WS-TEXT-LEN
001710             OR  EDIMNYPR-BAD-NUMERIC.
001720
001730     EXIT.
001740
001750******************************************************************
001760 4010-SCAN-ONE-CHAR.
001770
001780     MOVE WS-TEXT (WS-CHAR-NDX:1)    TO WS-CHAR-X.
001790
001800     EVALUATE TRUE
001810         WHEN WS-CHAR-NDX = 1 AND WS-CHAR-X = '-'
001820             MOVE -1                 TO WS-SIGN-FACTOR
001830         WHEN WS-CHAR-NDX = 1 AND WS-CHAR-X = '+'
001840             CONTINUE
001850         WHEN WS-CHAR-X = '.'
001860             IF WS-DECIMAL-SEEN
001870                 SET EDIMNYPR-BAD-NUMERIC    TO TRUE
001880             ELSE
001890                 SET WS-DECIMAL-SEEN         TO TRUE
001900             END-IF
001910         WHEN WS-CHAR-X IS NUMERIC AND NOT WS-DECIMAL-SEEN
001920             COMPUTE WS-ACCUM-WHOLE =
001930                 (WS-ACCUM-WHOLE * 10) + WS-CHAR-N
001940         WHEN WS-CHAR-X IS NUMERIC AND WS-DECIMAL-SEEN
001950             IF WS-DECIMAL-DIGITS < 2
001960                 COMPUTE WS-ACCUM-FRAC =
001970                     (WS-ACCUM-FRAC * 10) + WS-CHAR-N
001980                 ADD 1 TO WS-DECIMAL-DIGITS
001990             END-IF
002000         WHEN OTHER
002010             SET EDIMNYPR-BAD-NUMERIC        TO TRUE
002020     END-EVALUATE.
002030
002040     EXIT.
002050
002060******************************************************************
002070 5000-BUILD-OUTPUT-VALUE.
002080
002090     IF WS-DECIMAL-DIGITS = 0
002100         MOVE 0                      TO WS-ACCUM-FRAC
002110     ELSE
002120         IF WS-DECIMAL-DIGITS = 1
002130             COMPUTE WS-ACCUM-FRAC = WS-ACCUM-FRAC * 10
002140         END-IF
002150     END-IF.
002160
002170     COMPUTE EDIMNYPR-OUTPUT-VALUE =
002180         WS-SIGN-FACTOR *
002190         (WS-ACCUM-WHOLE + (WS-ACCUM-FRAC / 100)).
002200
002210     EXIT.
002220
002230******************************************************************
002240*                                                                *
002250*                      E N D   S O U R C E                       *
002260*                                                                *
002270******************************************************************
