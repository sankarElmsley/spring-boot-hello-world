000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WLOCINCPY - raw EDI location field-set, one per line of
000190*D LOCATION-IN.  Laid out to the widest (commercial, 44
000200*D field) layout; the homeowner 33 field layout REDEFINES the
000210*D head of the commercial block and leaves the remaining
000220*D bytes blank - EDILOCBL tells the two apart by whether the
000230*D commercial tail is spaces (see LOC-COMMERCIAL-TAIL below).
000240*D
000250*D**********************************************************
000260*H**********************************************************
000270*H        COPYBOOK HISTORY
000280*H**********************************************************
000290*H
000300*H 20150306-SGI114-01 TLM New copybook - SGI feed rebuild.
000310*H
000320*H**********************************************************
000330
000340 01  LOC-RECORD.
000350*        --- fields common to every location record ---
000360     05  LOC-LINE-NO                PIC X(10).
000370     05  LOC-NAME                   PIC X(30).
000380     05  LOC-ADDRESS-TYPE           PIC X(02).
000390     05  LOC-PARCEL                 PIC X(10).
000400     05  LOC-LOT                    PIC X(10).
000410     05  LOC-BLOCK                  PIC X(10).
000420     05  LOC-PLAN                   PIC X(10).
000430     05  LOC-QUARTER                PIC X(02).
000440     05  LOC-SECTION                PIC X(04).
000450     05  LOC-TOWNSHIP               PIC X(04).
000460     05  LOC-RANGE                  PIC X(04).
000470     05  LOC-MERIDIAN               PIC X(02).
000480     05  LOC-CIV-SUITE-NO           PIC X(06).
000490     05  LOC-CIV-STREET-NO          PIC X(08).
000500     05  LOC-CIV-STREET-NAME        PIC X(30).
000510     05  LOC-STREET-CODE            PIC X(06).
000520     05  LOC-STREET-DIRECTION       PIC X(02).
000530     05  LOC-LOCATION-DESC          PIC X(40).
000540     05  LOC-CITY                   PIC X(25).
000550     05  LOC-PROV                   PIC X(02).
000560     05  LOC-POST-CODE              PIC X(07).
000570     05  LOC-NEAR-IND               PIC X(01).
000580     05  LOC-NEAR-LOC-NAME          PIC X(30).
000590     05  LOC-WITHIN-LOC-NAME        PIC X(30).
000600*        --- type-specific block, see LOC-TYPE-DATA below ---
000610     05  LOC-TYPE-DATA.
000620*            commercial (44-field) layout is the wide one -
000630*            the one the LOCATION-IN file is sized to.
000640         10  LOC-COMMERCIAL-DATA.
000650             15  LOCATION-BUS-CODE-IN    PIC X(02).
000660             15  LOC-BM-COV-IN           PIC X(02).
000670             15  COMM-LOC-BM-CHG-CD-IN   PIC X(02).
000680             15  LOC-BUILDING-LIMIT-IN   PIC X(12).
000690             15  LOC-DEDUCT-IN           PIC X(10).
000700             15  LOC-CONTENTS-LIMIT-IN   PIC X(12).
000710             15  LOC-CONTENTS-DEDUCT-IN  PIC X(10).
000720             15  POL-CON-LIMIT-IN        PIC X(12).
000730             15  LOC-BI-FORM-IN          PIC X(04)
000740                                         OCCURS 6 TIMES.
000750             15  LOC-BI-LIMIT-IN         PIC X(12)
000760                                         OCCURS 6 TIMES.
000770*            homeowner (33-field) layout REDEFINES the head
000780*            of the commercial block above - EDILOCBL reads
000790*            LOC-COMMERCIAL-TAIL to tell which one is real.
000800         10  LOC-HOMEOWNER-DATA  REDEFINES LOC-COMMERCIAL-DATA.
000810             15  LOC-BM-CHG-CD-IN        PIC X(02).
000820             15  LOC-HSP-FT-PREM-IN      PIC X(10).
000830             15  LOC-HSP-PREM-WRIT-IN    PIC X(10).
000840             15  LOC-HSP-COMM-IN         PIC X(10).
000850             15  LOC-HSP-DEDUCT-IN       PIC X(10).
000860             15  LOC-SLC-FT-PREM-IN      PIC X(10).
000870             15  LOC-SLC-PREM-WRIT-IN    PIC X(10).
000880             15  LOC-SLC-COMM-IN         PIC X(10).
000890             15  LOC-SLC-DEDUCT-IN       PIC X(10).
000900             15  LOC-COMMERCIAL-TAIL     PIC X(76).
000910         15  FILLER                  PIC X(04) VALUE SPACES.
