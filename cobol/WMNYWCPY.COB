000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WMNYWCPY - the CALL interface to EDIMNYPR.  EDIMNYPR COPYs
000190*D this into its LINKAGE SECTION; every caller (EDILOCBL)
000200*D COPYs it into WORKING-STORAGE and passes it on the CALL so
000210*D both sides agree on the layout.
000220*D
000230*D**********************************************************
000240*H**********************************************************
000250*H        COPYBOOK HISTORY
000260*H**********************************************************
000270*H
000280*H 20150306-SGI114-02 TLM New copybook for EDIMNYPR interface.
000290*H
000300*H**********************************************************
000310
000320 01  EDIMNYPR-LINKAGE-RECORD.
000330     05  EDIMNYPR-INPUT-TEXT            PIC X(12).
000340     05  EDIMNYPR-INPUT-TEXT-10  REDEFINES
000350         EDIMNYPR-INPUT-TEXT            PIC X(10).
000360     05  EDIMNYPR-OUTPUT-VALUE          PIC S9(09)V99.
000370     05  EDIMNYPR-NULL-SW               PIC X(01).
000380         88  EDIMNYPR-VALUE-IS-NULL         VALUE 'Y'.
000390         88  EDIMNYPR-VALUE-NOT-NULL        VALUE 'N'.
000400     05  EDIMNYPR-WARNING-SW            PIC X(01).
000410         88  EDIMNYPR-BAD-NUMERIC            VALUE 'Y'.
000420         88  EDIMNYPR-NOT-BAD-NUMERIC         VALUE 'N'.
000430     05  FILLER                         PIC X(04) VALUE SPACES.
