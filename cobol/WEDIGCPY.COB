000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WEDIGCPY - global control record passed USING on every
000190*D CALL in the EDI location/policy rating-support batch
000200*D (EXTRFEED, EDILOCBL, EDIPOLUP, EDIMNYPR).  Stands in the
000210*D place of the shop's usual WGLOBCPY for this job family -
000220*D carries the run's return code and the warning/reject
000230*D counters EXTRFEED displays at end of run.
000240*D
000250*D**********************************************************
000260*H**********************************************************
000270*H        COPYBOOK HISTORY
000280*H**********************************************************
000290*H
000300*H 20150306-SGI114-01 TLM New copybook for EDI rating-support job.
000310*H
000320*H**********************************************************
000330
000340 01  WEDI-GLOBAL.
000350     05  WEDI-RETURN-CODE           PIC S9(04) COMP-5.
000360         88  WEDI-RETURN-OK             VALUE 0.
000370         88  WEDI-RETURN-REJECTED       VALUE 1.
000380     05  WEDI-WARNING-COUNT         PIC 9(07) COMP-5.
000390     05  WEDI-REJECT-COUNT          PIC 9(07) COMP-5.
000400     05  WEDI-LOCATION-COUNT        PIC 9(07) COMP-5.
000410     05  WEDI-POLICY-COUNT          PIC 9(07) COMP-5.
000420     05  FILLER                     PIC X(40) VALUE SPACES.
