000010*$CALL                                                            010996
000020 IDENTIFICATION  DIVISION.
000030 PROGRAM-ID.     EDILOCBL.                                        091296
000040 AUTHOR.         GOODWIN.
000050 INSTALLATION.   EXLSERVICE HOLDINGS INC.
000060 DATE-WRITTEN.   Jan 24, 1995.
000070 DATE-COMPILED.
000080 SECURITY.       NONE.
000090*@**20150306*******************************************
000100*@**
000110*@** Licensed Materials - Property of
000120*@** ExlService Holdings, Inc.
000130*@**
000140*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000150*@**
000160*@** Contains confidential and trade secret information.
000170*@** Copyright notice is precautionary only and does not
000180*@** imply publication.
000190*@**
000200*@**20150306*******************************************
000210*
000220*D**********************************************************
000230*D         PROGRAM DESCRIPTION
000240*D**********************************************************
000250*D
000260*D EDILOCBL classifies one raw SGI EDI location field-set as
000270*D HOMEOWNER or COMMERCIAL and builds the normalized LOCATION
000280*D record EXTRFEED writes to LOCATION-OUT.  No I/O of its own
000290*D - called once per LOCATION-IN record, like the old WLK29
000300*D extract-table builders this replaces.
000310*D
000320*D**********************************************************
000330*H**********************************************************
000340*H        PROGRAM HISTORY
000350*H**********************************************************
000360*H
000370*H 941105-002-04 REB Changed name of annual statement.            022395
000380*H 941105-002-06 REB Add original loan payment amount.            031095
000390*H 951004-005-01 TSC COMP-5 to COMP conversion.                   010996
000400*H 940804-014-02 MAK Fixed PROGRAM-ID.                            091296
000410*H 800101-026-01 RVM Fix compile error.                           112597
000420*H 19980307-011-01 RVM Y2K date-window remediation pass.          030798
000430*H 20060720-003-01 KLS Use global variable to define table.       082407
000440*H 20060720-003-20 KAM Fund Expansion.                            110507
000450*H 20150306-SGI114-04 TLM Rebuilt AST29EXT as EDILOCBL for        150306
000460*H                    the SGI location feed.  Classify by         150306
000470*H                    commercial-tail-spaces test, replaced       150306
000480*H                    extract-table writes with the LOCATION      150306
000490*H                    output build, added EDIMNYPR calls for      150306
000500*H                    every money field.                          150306
000510*H
000520*H**********************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.    IBM-AT.
000570 OBJECT-COMPUTER.    IBM-AT.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610************************************************************
000620*         FILE LAYOUTS
000630************************************************************
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660
000670 01  CALLED-MODULES.
000680     05  EDIMNYPR                   PIC X(08) VALUE 'EDIMNYPR'.
000690     05  FILLER                     PIC X(04) VALUE SPACES.
000700
000710 01  WS-LINE-WORK.
000720     05  WS-LINE-NO-CLEAN           PIC X(10).
000730     05  WS-LINE-NO-NUM-VIEW REDEFINES
000740         WS-LINE-NO-CLEAN.
000750         10  WS-LINE-NO-DIGITS      PIC 9(10).
000760     05  WS-LINE-CHAR-NDX           PIC 9(02) COMP-5.
000770     05  WS-LINE-OUT-NDX            PIC 9(02) COMP-5.
000780     05  FILLER                     PIC X(06) VALUE SPACES.
000790
000800 01  WS-BI-PAIR-NDX                 PIC 9(02) COMP-5.
000810
000820 COPY WMNYWCPY.
000830
000840 01  WS-STRUCTURAL-CHECK-SW         PIC X(01).
000850     88  WS-RECORD-IS-STRUCTURALLY-BAD  VALUE 'Y'.
000860     88  WS-RECORD-IS-STRUCTURALLY-OK   VALUE 'N'.
000870
000880******************************************************************
000890 LINKAGE SECTION.
000900
000910 COPY WEDIGCPY.
000920
000930 COPY WLOCINCPY.
000940
000950 COPY WLOCOUCPY.
000960
000970 01  EDILOCBL-CONTROL-RECORD.
000980     05  EDILOCBL-FIELD-COUNT       PIC 9(02) COMP-5.
000990         88  EDILOCBL-IS-HOMEOWNER      VALUE 33.
001000         88  EDILOCBL-IS-COMMERCIAL     VALUE 44.
001010     05  EDILOCBL-RETURN-CODE       PIC 9(01) COMP-5.
001020         88  EDILOCBL-RETURN-OK         VALUE 0.
001030         88  EDILOCBL-RETURN-REJECT     VALUE 1.
001040     05  FILLER                     PIC X(03) VALUE SPACES.
001050
001060******************************************************************
001070******************************************************************
001080 PROCEDURE DIVISION USING WEDI-GLOBAL,
001090                          LOC-RECORD,
001100                          LOC-OUT-RECORD,
001110                          EDILOCBL-CONTROL-RECORD.
001120
001130******************************************************************
001140 0000-MAIN-LOGIC.
001150
001160     SET EDILOCBL-RETURN-OK          TO TRUE.
001170     SET WS-RECORD-IS-STRUCTURALLY-OK TO TRUE.
001180
001190     PERFORM 1000-CLASSIFY-RECORD.
001200
001210     IF WS-RECORD-IS-STRUCTURALLY-BAD
001220         SET EDILOCBL-RETURN-REJECT  TO TRUE
001230         ADD 1 TO WEDI-REJECT-COUNT
001240     ELSE
001250         PERFORM 2000-BUILD-LOCATION
001260         ADD 1 TO WEDI-LOCATION-COUNT
001270     END-IF.
001280
001290 0000-MAIN-LOGIC-EXIT.
001300     EXIT PROGRAM.
001310
001320******************************************************************
001330*    A blank LOC-LINE-NO is the one condition the source
001340*    treats as a structural exception - no line key means no
001350*    line-of-business can be derived, so the record is
001360*    rejected rather than guessed at (batch flow step 8).
001370******************************************************************
001380 1000-CLASSIFY-RECORD.
001390
001400     IF LOC-LINE-NO = SPACES
001410         SET WS-RECORD-IS-STRUCTURALLY-BAD TO TRUE
001420     ELSE
001430         IF LOC-COMMERCIAL-TAIL = SPACES
001440             SET EDILOCBL-IS-HOMEOWNER   TO TRUE
001450         ELSE
001460             SET EDILOCBL-IS-COMMERCIAL  TO TRUE
001470         END-IF
001480     END-IF.
001490
001500     EXIT.
001510
001520******************************************************************
001530 2000-BUILD-LOCATION.
001540
001550     PERFORM 2010-CLEAN-LINE-NO THRU 2030-MOVE-COMMON-FIELDS.
001560
001570     IF EDILOCBL-IS-HOMEOWNER
001580         PERFORM 2040-BUILD-HOMEOWNER-LOC
001590     ELSE
001600         PERFORM 2050-BUILD-COMMERCIAL-LOC
001610     END-IF.
001620
001630     EXIT.
001640
001650******************************************************************
001660*    Strip '[' and ']' from LOC-LINE-NO before it is used to
001670*    derive LINE-NAME/LINE-NUMBER/LINE-NUMBER-TEXT.
001680******************************************************************
001690 2010-CLEAN-LINE-NO.
001700
001710     MOVE SPACES                 TO WS-LINE-NO-CLEAN.
001720     MOVE 0                      TO WS-LINE-OUT-NDX.
001730
001740     PERFORM 2011-COPY-ONE-LINE-CHAR
001750         VARYING WS-LINE-CHAR-NDX FROM 1 BY 1
001760         UNTIL WS-LINE-CHAR-NDX > 10.
001770
001780     EXIT.
001790
001800******************************************************************
001810*    No line-of-business lookup table came across from the
001820*    source with this unit - WS-LINE-NO-DIGITS stands in for
001830*    that external line-utility lookup until Rating Support
001840*    hands us the real table (ticket SGI114 follow-up).
001850******************************************************************
001860 2020-DERIVE-LINE-DATA.
001870
001880     MOVE WS-LINE-NO-CLEAN        TO LOC-LINE-NO-OUT.
001890     MOVE 'LINE'                  TO LINE-NAME.
001900     IF WS-LINE-NO-CLEAN IS NUMERIC
001910         MOVE WS-LINE-NO-DIGITS (8:3) TO LINE-NUMBER
001920         MOVE WS-LINE-NO-DIGITS (8:3) TO LINE-NUMBER-TEXT
001930     ELSE
001940         MOVE 0                   TO LINE-NUMBER
001950         MOVE WS-LINE-NO-CLEAN (1:5) TO LINE-NUMBER-TEXT
001960     END-IF.
001970
001980     EXIT.
001990
002000******************************************************************
002010 2030-MOVE-COMMON-FIELDS.
002020
002030     STRING 'Building #'  LOC-NAME
002040         DELIMITED BY SIZE INTO LOC-NAME-OUT.
002050     MOVE LOC-ADDRESS-TYPE        TO LOC-ADDRESS-TYPE-OUT.
002060     MOVE LOC-PARCEL              TO LOC-PARCEL-OUT.
002070     MOVE LOC-LOT                 TO LOC-LOT-OUT.
002080     MOVE LOC-BLOCK               TO LOC-BLOCK-OUT.
002090     MOVE LOC-PLAN                TO LOC-PLAN-OUT.
002100     MOVE LOC-QUARTER             TO LOC-QUARTER-OUT.
002110     MOVE LOC-SECTION             TO LOC-SECTION-OUT.
002120     MOVE LOC-TOWNSHIP            TO LOC-TOWNSHIP-OUT.
002130     MOVE LOC-RANGE               TO LOC-RANGE-OUT.
002140     MOVE LOC-MERIDIAN            TO LOC-MERIDIAN-OUT.
002150     MOVE LOC-CIV-SUITE-NO        TO LOC-CIV-SUITE-NO-OUT.
002160     MOVE LOC-CIV-STREET-NO       TO LOC-CIV-STREET-NO-OUT.
002170     MOVE LOC-CIV-STREET-NAME     TO LOC-CIV-STREET-NAME-OUT.
002180     MOVE LOC-STREET-CODE         TO LOC-STREET-CODE-OUT.
002190     MOVE LOC-STREET-DIRECTION    TO LOC-STREET-DIRECTION-OUT.
002200     MOVE LOC-LOCATION-DESC       TO LOC-LOCATION-DESC-OUT.
002210     MOVE LOC-CITY                TO LOC-CITY-OUT.
002220     MOVE LOC-PROV                TO LOC-PROV-OUT.
002230     MOVE LOC-POST-CODE           TO LOC-POST-CODE-OUT.
002240     MOVE LOC-NEAR-IND            TO LOC-NEAR-IND-OUT.
002250     MOVE LOC-NEAR-LOC-NAME       TO LOC-NEAR-LOC-NAME-OUT.
002260     MOVE LOC-WITHIN-LOC-NAME     TO LOC-WITHIN-LOC-NAME-OUT.
002270
002280     EXIT.
002290
002300******************************************************************
002310*    Moved out from between 2010/2020 so 2010-CLEAN-LINE-NO THRU
002320*    2030-MOVE-COMMON-FIELDS can fall straight through the line-
002330*    clean and common-field steps without re-running this one.
002340******************************************************************
002350 2011-COPY-ONE-LINE-CHAR.
002360
002370     IF LOC-LINE-NO (WS-LINE-CHAR-NDX:1) NOT = '['
002380     AND LOC-LINE-NO (WS-LINE-CHAR-NDX:1) NOT = ']'
002390         ADD 1 TO WS-LINE-OUT-NDX
002400         MOVE LOC-LINE-NO (WS-LINE-CHAR-NDX:1)
002410             TO WS-LINE-NO-CLEAN (WS-LINE-OUT-NDX:1)
002420     END-IF.
002430
002440     EXIT.
002450
002460******************************************************************
002470*    Homeowner defaults - LOCATION-BUS-CODE/LOC-BM-COV are
002480*    never read off the input record on this path (081808
002490*    note from the old byte-conversion utility applies here
002500*    too - do not "fix" this to read the input columns).
002510******************************************************************
002520 2040-BUILD-HOMEOWNER-LOC.
002530
002540     SET EDILOCBL-RETURN-OK           TO TRUE.
002550     MOVE '1'                     TO LOCATION-BUS-CODE.
002560     MOVE 'HOMEOWNERS'            TO LOC-BM-COV.
002570     MOVE LOC-BM-CHG-CD-IN        TO LOC-BM-CHG-CD.
002580
002590     MOVE 0 TO WS-BI-PAIR-NDX.
002600
002610     PERFORM 2041-PARSE-HOMEOWNER-FIELD
002620         VARYING WS-BI-PAIR-NDX FROM 1 BY 1
002630         UNTIL WS-BI-PAIR-NDX > 8.
002640
002650     EXIT.
002660
002670******************************************************************
002680*    WS-BI-PAIR-NDX 1-8 walks the eight HSP/SLC money columns
002690*    in the order they appear on WLOCINCPY's homeowner block.
002700******************************************************************
002710 2041-PARSE-HOMEOWNER-FIELD.
002720
002730     EVALUATE WS-BI-PAIR-NDX
002740         WHEN 1
002750             MOVE LOC-HSP-FT-PREM-IN   TO EDIMNYPR-INPUT-TEXT-10
002760         WHEN 2
002770             MOVE LOC-HSP-PREM-WRIT-IN TO EDIMNYPR-INPUT-TEXT-10
002780         WHEN 3
002790             MOVE LOC-HSP-COMM-IN      TO EDIMNYPR-INPUT-TEXT-10
002800         WHEN 4
002810             MOVE LOC-HSP-DEDUCT-IN    TO EDIMNYPR-INPUT-TEXT-10
002820         WHEN 5
002830             MOVE LOC-SLC-FT-PREM-IN   TO EDIMNYPR-INPUT-TEXT-10
002840         WHEN 6
002850             MOVE LOC-SLC-PREM-WRIT-IN TO EDIMNYPR-INPUT-TEXT-10
002860         WHEN 7
002870             MOVE LOC-SLC-COMM-IN      TO EDIMNYPR-INPUT-TEXT-10
002880         WHEN 8
002890             MOVE LOC-SLC-DEDUCT-IN    TO EDIMNYPR-INPUT-TEXT-10
002900     END-EVALUATE.
002910
002920     CALL EDIMNYPR USING WEDI-GLOBAL, EDIMNYPR-LINKAGE-RECORD
002930     END-CALL.
002940
002950     EVALUATE WS-BI-PAIR-NDX
002960         WHEN 1
002970             PERFORM 2042-MOVE-HSP-FT-PREM
002980         WHEN 2
002990             PERFORM 2043-MOVE-HSP-PREM-WRIT
003000         WHEN 3
003010             PERFORM 2044-MOVE-HSP-COMM
003020         WHEN 4
003030             PERFORM 2045-MOVE-HSP-DEDUCT
003040         WHEN 5
003050             PERFORM 2046-MOVE-SLC-FT-PREM
003060         WHEN 6
003070             PERFORM 2047-MOVE-SLC-PREM-WRIT
003080         WHEN 7
003090             PERFORM 2048-MOVE-SLC-COMM
003100         WHEN 8
003110             PERFORM 2049-MOVE-SLC-DEDUCT
003120     END-EVALUATE.
003130
003140     EXIT.
003150
003160******************************************************************
003170 2042-MOVE-HSP-FT-PREM.
003180     IF EDIMNYPR-VALUE-IS-NULL
003190         SET LOC-HSP-FT-PREM-IS-NULL TO TRUE
003200         MOVE 0 TO LOC-HSP-FT-PREM
003210     ELSE
003220         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-HSP-FT-PREM
003230     END-IF.
003240     EXIT.
003250
003260 2043-MOVE-HSP-PREM-WRIT.
003270     IF EDIMNYPR-VALUE-IS-NULL
003280         SET LOC-HSP-PREM-WRIT-IS-NULL TO TRUE
003290         MOVE 0 TO LOC-HSP-PREM-WRIT
003300     ELSE
003310         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-HSP-PREM-WRIT
003320     END-IF.
003330     EXIT.
003340
003350 2044-MOVE-HSP-COMM.
003360     IF EDIMNYPR-VALUE-IS-NULL
003370         SET LOC-HSP-COMM-IS-NULL TO TRUE
003380         MOVE 0 TO LOC-HSP-COMM
003390     ELSE
003400         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-HSP-COMM
003410     END-IF.
003420     EXIT.
003430
003440 2045-MOVE-HSP-DEDUCT.
003450     IF EDIMNYPR-VALUE-IS-NULL
003460         SET LOC-HSP-DEDUCT-IS-NULL TO TRUE
003470         MOVE 0 TO LOC-HSP-DEDUCT
003480     ELSE
003490         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-HSP-DEDUCT
003500     END-IF.
003510     EXIT.
003520
003530 2046-MOVE-SLC-FT-PREM.
003540     IF EDIMNYPR-VALUE-IS-NULL
003550         SET LOC-SLC-FT-PREM-IS-NULL TO TRUE
003560         MOVE 0 TO LOC-SLC-FT-PREM
003570     ELSE
003580         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-SLC-FT-PREM
003590     END-IF.
003600     EXIT.
003610
003620 2047-MOVE-SLC-PREM-WRIT.
003630     IF EDIMNYPR-VALUE-IS-NULL
003640         SET LOC-SLC-PREM-WRIT-IS-NULL TO TRUE
003650         MOVE 0 TO LOC-SLC-PREM-WRIT
003660     ELSE
003670         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-SLC-PREM-WRIT
003680     END-IF.
003690     EXIT.
003700
003710 2048-MOVE-SLC-COMM.
003720     IF EDIMNYPR-VALUE-IS-NULL
003730         SET LOC-SLC-COMM-IS-NULL TO TRUE
003740         MOVE 0 TO LOC-SLC-COMM
003750     ELSE
003760         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-SLC-COMM
003770     END-IF.
003780     EXIT.
003790
003800 2049-MOVE-SLC-DEDUCT.
003810     IF EDIMNYPR-VALUE-IS-NULL
003820         SET LOC-SLC-DEDUCT-IS-NULL TO TRUE
003830         MOVE 0 TO LOC-SLC-DEDUCT
003840     ELSE
003850         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-SLC-DEDUCT
003860     END-IF.
003870     EXIT.
003880
003890******************************************************************
003900*    Commercial pass-through - LOCATION-BUS-CODE/LOC-BM-COV
003910*    come straight off the input record, no constants.
003920******************************************************************
003930 2050-BUILD-COMMERCIAL-LOC.
003940
003950     SET EDILOCBL-RETURN-OK           TO TRUE.
003960     MOVE LOCATION-BUS-CODE-IN    TO LOCATION-BUS-CODE.
003970     MOVE LOC-BM-COV-IN           TO LOC-BM-COV.
003980     MOVE COMM-LOC-BM-CHG-CD-IN   TO LOC-BM-CHG-CD.
003990
004000     MOVE LOC-BUILDING-LIMIT-IN   TO EDIMNYPR-INPUT-TEXT.
004010     CALL EDIMNYPR USING WEDI-GLOBAL, EDIMNYPR-LINKAGE-RECORD
004020     END-CALL.
004030     IF EDIMNYPR-VALUE-IS-NULL
004040         SET LOC-BUILDING-LIMIT-IS-NULL TO TRUE
004050         MOVE 0 TO LOC-BUILDING-LIMIT
004060     ELSE
004070         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-BUILDING-LIMIT
004080     END-IF.
004090
004100     MOVE LOC-DEDUCT-IN           TO EDIMNYPR-INPUT-TEXT-10.
004110     CALL EDIMNYPR USING WEDI-GLOBAL, EDIMNYPR-LINKAGE-RECORD
004120     END-CALL.
004130     IF EDIMNYPR-VALUE-IS-NULL
004140         SET LOC-DEDUCT-IS-NULL TO TRUE
004150         MOVE 0 TO LOC-DEDUCT
004160     ELSE
004170         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-DEDUCT
004180     END-IF.
004190
004200     MOVE LOC-CONTENTS-LIMIT-IN   TO EDIMNYPR-INPUT-TEXT.
004210     CALL EDIMNYPR USING WEDI-GLOBAL, EDIMNYPR-LINKAGE-RECORD
004220     END-CALL.
004230     IF EDIMNYPR-VALUE-IS-NULL
004240         SET LOC-CONTENTS-LIMIT-IS-NULL TO TRUE
004250         MOVE 0 TO LOC-CONTENTS-LIMIT
004260     ELSE
004270         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-CONTENTS-LIMIT
004280     END-IF.
004290
004300     MOVE LOC-CONTENTS-DEDUCT-IN  TO EDIMNYPR-INPUT-TEXT-10.
004310     CALL EDIMNYPR USING WEDI-GLOBAL, EDIMNYPR-LINKAGE-RECORD
004320     END-CALL.
004330     IF EDIMNYPR-VALUE-IS-NULL
004340         SET LOC-CONTENTS-DEDUCT-IS-NULL TO TRUE
004350         MOVE 0 TO LOC-CONTENTS-DEDUCT
004360     ELSE
004370         MOVE EDIMNYPR-OUTPUT-VALUE TO LOC-CONTENTS-DEDUCT
004380     END-IF.
004390
004400     MOVE POL-CON-LIMIT-IN        TO EDIMNYPR-INPUT-TEXT.
004410     CALL EDIMNYPR USING WEDI-GLOBAL, EDIMNYPR-LINKAGE-RECORD
004420     END-CALL.
004430     IF EDIMNYPR-VALUE-IS-NULL
004440         SET POL-CON-LIMIT-IS-NULL TO TRUE
004450         MOVE 0 TO POL-CON-LIMIT
004460     ELSE
004470         MOVE EDIMNYPR-OUTPUT-VALUE TO POL-CON-LIMIT
004480     END-IF.
004490
004500     PERFORM 2051-BUILD-ONE-BI-PAIR
004510         VARYING WS-BI-PAIR-NDX FROM 1 BY 1
004520         UNTIL WS-BI-PAIR-NDX > 6.
004530
004540     EXIT.
004550
004560******************************************************************
004570*    Business-interruption form/limit pairs - slots 1-6 come
004580*    across in parallel OCCURS tables on WLOCINCPY/WLOCOUCPY.
004590******************************************************************
004600 2051-BUILD-ONE-BI-PAIR.
004610
004620     MOVE LOC-BI-FORM-IN (WS-BI-PAIR-NDX)
004630         TO LOC-BI-FORM-OUT (WS-BI-PAIR-NDX).
004640
004650     MOVE LOC-BI-LIMIT-IN (WS-BI-PAIR-NDX) TO EDIMNYPR-INPUT-TEXT.
004660     CALL EDIMNYPR USING WEDI-GLOBAL, EDIMNYPR-LINKAGE-RECORD
004670     END-CALL.
004680     IF EDIMNYPR-VALUE-IS-NULL
004690         SET LOC-BI-LIMIT-IS-NULL (WS-BI-PAIR-NDX) TO TRUE
004700         MOVE 0 TO LOC-BI-LIMIT (WS-BI-PAIR-NDX)
004710     ELSE
004720         MOVE EDIMNYPR-OUTPUT-VALUE
004730             TO LOC-BI-LIMIT (WS-BI-PAIR-NDX)
004740     END-IF.
004750
004760     EXIT.
004770
004780******************************************************************
004790*                                                                *
004800*                      E N D   S O U R C E                       *
004810*                                                                *
004820******************************************************************
