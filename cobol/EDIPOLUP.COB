000010*$CALL                                                            010996
000020 IDENTIFICATION  DIVISION.
000030 PROGRAM-ID.     EDIPOLUP.
000040 AUTHOR.         BOYNTON.
000050 INSTALLATION.   EXLSERVICE HOLDINGS INC.
000060 DATE-WRITTEN.   Jun 10, 1996.
000070 DATE-COMPILED.
000080 SECURITY.       NONE.
000090*@**20150306*******************************************
000100*@**
000110*@** Licensed Materials - Property of
000120*@** ExlService Holdings, Inc.
000130*@**
000140*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000150*@**
000160*@** Contains confidential and trade secret information.
000170*@** Copyright notice is precautionary only and does not
000180*@** imply publication.
000190*@**
000200*@**20150306*******************************************
000210*
000220*D**********************************************************
000230*D         PROGRAM DESCRIPTION
000240*D**********************************************************
000250*D
000260*D EDIPOLUP is the per-policy rollup called once per EDI-POLICY
000270*D after EXTRFEED has read ahead and built the EDI-LOCATION
000280*D -TABLE for that policy.  It picks the governing location
000290*D (max insured value, first-seen wins) and copies its business
000300*D code / coverage type onto the policy; on the cyber-without-
000310*D -location path it manufactures a location from the insured
000320*D and appends it to the table so EXTRFEED can write it out.
000330*D No I/O of its own - called once per policy, like the old
000340*D AST31EXT extract driver this replaces.
000350*D
000360*D**********************************************************
000370*H**********************************************************
000380*H        PROGRAM HISTORY
000390*H**********************************************************
000400*H
000410*H 941027-010-01 REB New program.                                 061096
000420*H 941027-010-08 REB Print changes to zero premium.               072696
000430*H 970929-005-01 MAK Automated changes for IBM compilers.         111197
000440*H 19980307-011-01 RVM Y2K date-window remediation pass.          030798
000450*H 20020124-001-01 SES Change Program ID causing run-time error.  050102
000460*H 20150306-SGI114-05 TLM Rebuilt AST31EXT as EDIPOLUP for the    150306
000470*H                    SGI location feed.  Replaced the extract    150306
000480*H                    writes with the governing-location          150306
000490*H                    rollup and the cyber synthesize-location    150306
000500*H                    path.                                       150306
000510*H
000520*H**********************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.    IBM-AT.
000570 OBJECT-COMPUTER.    IBM-AT.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     UPSI-0 ON STATUS IS WS-GOV-TRACE-IS-ON
000610            OFF STATUS IS WS-GOV-TRACE-IS-OFF.
000620
000630******************************************************************
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660
000670 01  WS-GOVERNING-WORK.
000680     05  WS-GOV-FOUND-SW            PIC X(01).
000690         88  WS-GOV-WAS-FOUND           VALUE 'Y'.
000700         88  WS-GOV-NOT-FOUND           VALUE 'N'.
000710     05  WS-GOV-NDX                 PIC 9(04) COMP-5.
000720     05  WS-GOV-MAX-NDX             PIC 9(04) COMP-5.
000730     05  WS-GOV-MAX-VALUE           PIC 9(09)V99.
000740     05  FILLER                     PIC X(06) VALUE SPACES.
000750
000760 01  WS-SYNTH-WORK.
000770     05  WS-SYNTH-TAB-NDX           PIC 9(04) COMP-5.
000780     05  FILLER                     PIC X(06) VALUE SPACES.
000790
000800*    UPSI-0 ON puts a one-line trace of the governing-
000810*    -location scan on SYSOUT - left over from chasing the
000820*    SGI114 ties-go-to-first-seen bug, kept for the next one.
000830 01  WS-TRACE-WORK.
000840     05  WS-TRACE-NDX               PIC 9(04).
000850     05  WS-TRACE-NDX-X  REDEFINES WS-TRACE-NDX
000860                                    PIC X(04).
000870     05  WS-TRACE-VALUE             PIC 9(09)V99.
000880     05  WS-TRACE-VALUE-X REDEFINES WS-TRACE-VALUE
000890                                     PIC X(11).
000900     05  WS-TRACE-MAX-NDX           PIC 9(04).
000910     05  WS-TRACE-MAX-NDX-X REDEFINES WS-TRACE-MAX-NDX
000920                                    PIC X(04).
000930     05  FILLER                     PIC X(08) VALUE SPACES.
000940
000950******************************************************************
000960 LINKAGE SECTION.
000970
000980 COPY WEDIGCPY.
000990
001000 COPY WPOLYCPY.
001010
001020 COPY WLOCTCPY.
001030
001040 COPY WPLUPCPY.
001050
001060******************************************************************
001070 PROCEDURE DIVISION USING WEDI-GLOBAL,
001080                          EDI-POLICY-RECORD,
001090                          EDI-LOCATION-TABLE,
001100                          EDIPOLUP-CONTROL-RECORD.
001110
001120******************************************************************
001130 0000-MAIN-LOGIC.
001140
001150     IF EDIPOLUP-IS-HOMEOWNER
001160         PERFORM 2100-HOMEOWNER-PATH
001170     ELSE
001180         IF EDIPOLUP-IS-CYBER-PROD
001190             PERFORM 2200-CYBER-PATH
001200         ELSE
001210             PERFORM 2300-STANDARD-PATH
001220         END-IF
001230     END-IF.
001240
001250     ADD 1 TO WEDI-POLICY-COUNT.
001260
001270 0000-MAIN-LOGIC-EXIT.
001280     EXIT PROGRAM.
001290
001300******************************************************************
001310*    Homeowner - governing location drives EDI-BUS-CODE,
001320*    EDI-BUS-SUB and EDI-BM-TYPE.  Empty list is a no-op.
001330******************************************************************
001340 2100-HOMEOWNER-PATH.
001350
001360     PERFORM 2400-FIND-GOVERNING-LOC.
001370
001380     IF WS-GOV-WAS-FOUND
001390         MOVE EDI-LOC-TAB-BUS-CODE (WS-GOV-MAX-NDX)
001400             TO EDI-BUS-CODE
001410         MOVE 0                  TO EDI-BUS-SUB
001420         MOVE EDI-LOC-TAB-COV (WS-GOV-MAX-NDX)
001430             TO EDI-BM-TYPE
001440     END-IF.
001450
001460     EXIT.
001470
001480******************************************************************
001490*    Cyber product - the one path that can manufacture a new
001500*    location.  EDI-BM-TYPE is never touched here.
001510******************************************************************
001520 2200-CYBER-PATH.
001530
001540     IF EDIPOLUP-NOT-HAVING-LOCATION
001550         PERFORM 2210-SYNTHESIZE-LOCATION
001560             THRU 2211-SYNTHESIZE-DEFAULT-CODE
001570     ELSE
001580         PERFORM 2220-CYBER-WITH-LOCATION
001590     END-IF.
001600
001610     EXIT.
001620
001630******************************************************************
001640*    Build a location row from the insured sub-record, append
001650*    it to the table, hard-code EDI-BUS-CODE to "1" - there is
001660*    no governing location yet to derive it from.
001670******************************************************************
001680 2210-SYNTHESIZE-LOCATION.
001690
001700     IF EDI-INSURED-IS-PRESENT
001710         ADD 1 TO EDI-LOC-TAB-COUNT
001720         MOVE EDI-LOC-TAB-COUNT  TO WS-SYNTH-TAB-NDX
001730         SET EDI-LOC-TAB-NDX     TO WS-SYNTH-TAB-NDX
001740
001750         MOVE EDI-REC-NO          TO
001760             EDI-LOC-TAB-REC-NO (EDI-LOC-TAB-NDX)
001770         MOVE EDI-INS-NO          TO
001780             EDI-LOC-TAB-NO (EDI-LOC-TAB-NDX)
001790         MOVE EDI-INS-NAME        TO
001800             EDI-LOC-TAB-NAME (EDI-LOC-TAB-NDX)
001810         MOVE EDI-INS-ADD         TO
001820             EDI-LOC-TAB-ADD (EDI-LOC-TAB-NDX)
001830         MOVE EDI-INS-CITY        TO
001840             EDI-LOC-TAB-CITY (EDI-LOC-TAB-NDX)
001850         MOVE EDI-INS-PROV        TO
001860             EDI-LOC-TAB-PROV (EDI-LOC-TAB-NDX)
001870         MOVE EDI-INS-POSTAL      TO
001880             EDI-LOC-TAB-POSTAL (EDI-LOC-TAB-NDX)
001890         MOVE '1'                 TO
001900             EDI-LOC-TAB-BUS-CODE (EDI-LOC-TAB-NDX)
001910         MOVE 0                   TO
001920             EDI-LOC-TAB-BUS-SUB (EDI-LOC-TAB-NDX)
001930         MOVE 'N'                 TO
001940             EDI-LOC-TAB-BM-LOSS (EDI-LOC-TAB-NDX)
001950         MOVE EDI-C-DATE          TO
001960             EDI-LOC-TAB-C-DATE (EDI-LOC-TAB-NDX)
001970         MOVE EDI-U-DATE          TO
001980             EDI-LOC-TAB-U-DATE (EDI-LOC-TAB-NDX)
001990         MOVE EDI-C-USER          TO
002000             EDI-LOC-TAB-C-USER (EDI-LOC-TAB-NDX)
002010         MOVE EDI-U-USER          TO
002020             EDI-LOC-TAB-U-USER (EDI-LOC-TAB-NDX)
002030     END-IF.
002040
002050     EXIT.
002060
002070******************************************************************
002080*    Still part of the synthesize path - split off so the table
002090*    append and the default business code can each be re-run on
002100*    their own if a future ticket needs just one of the two.
002110******************************************************************
002120 2211-SYNTHESIZE-DEFAULT-CODE.
002130
002140     IF EDI-INSURED-IS-PRESENT
002150         MOVE '1'                 TO EDI-BUS-CODE
002160         MOVE 0                   TO EDI-BUS-SUB
002170     END-IF.
002180
002190     EXIT.
002200
002210******************************************************************
002220*    Cyber with a location already on file - same governing-
002230*    -location rule as homeowner, but EDI-BM-TYPE is left alone.
002240******************************************************************
002250 2220-CYBER-WITH-LOCATION.
002260
002270     PERFORM 2400-FIND-GOVERNING-LOC.
002280
002290     IF WS-GOV-WAS-FOUND
002300         MOVE EDI-LOC-TAB-BUS-CODE (WS-GOV-MAX-NDX)
002310             TO EDI-BUS-CODE
002320         MOVE 0                  TO EDI-BUS-SUB
002330     END-IF.
002340
002350     EXIT.
002360
002370******************************************************************
002380*    Standard/other product - same governing-location rule,
002390*    EDI-BM-TYPE left alone.
002400******************************************************************
002410 2300-STANDARD-PATH.
002420
002430     PERFORM 2400-FIND-GOVERNING-LOC.
002440
002450     IF WS-GOV-WAS-FOUND
002460         MOVE EDI-LOC-TAB-BUS-CODE (WS-GOV-MAX-NDX)
002470             TO EDI-BUS-CODE
002480         MOVE 0                  TO EDI-BUS-SUB
002490     END-IF.
002500
002510     EXIT.
002520
002530******************************************************************
002540*    First-seen-maximum scan over EDI-LOC-TAB-ENTRY.  A strict
002550*    greater-than test on WS-GOV-MAX-VALUE keeps the first entry
002560*    at a tied maximum, never the last - this is deliberate.
002570******************************************************************
002580 2400-FIND-GOVERNING-LOC.
002590
002600     SET WS-GOV-NOT-FOUND           TO TRUE.
002610     MOVE 0                         TO WS-GOV-MAX-VALUE
002620                                        WS-GOV-MAX-NDX.
002630
002640     IF EDI-LOC-TAB-COUNT > 0
002650         PERFORM 2410-TEST-ONE-LOCATION
002660             VARYING WS-GOV-NDX FROM 1 BY 1
002670             UNTIL WS-GOV-NDX > EDI-LOC-TAB-COUNT
002680     END-IF.
002690
002700     IF WS-GOV-TRACE-IS-ON
002710         PERFORM 9000-TRACE-GOVERNING-LOC
002720     END-IF.
002730
002740     EXIT.
002750
002760******************************************************************
002770 2410-TEST-ONE-LOCATION.
002780
002790     SET EDI-LOC-TAB-NDX TO WS-GOV-NDX.
002800
002810     IF WS-GOV-NOT-FOUND
002820         OR EDI-LOC-TAB-IL-VALUE (EDI-LOC-TAB-NDX)
002830                > WS-GOV-MAX-VALUE
002840         MOVE EDI-LOC-TAB-IL-VALUE (EDI-LOC-TAB-NDX)
002850             TO WS-GOV-MAX-VALUE
002860         MOVE WS-GOV-NDX             TO WS-GOV-MAX-NDX
002870         SET WS-GOV-WAS-FOUND        TO TRUE
002880     END-IF.
002890
002900     EXIT.
002910
002920******************************************************************
002930*    UPSI-0 trace - dumps the scan result for one policy when the
002940*    SGI114 switch is flipped on at JCL time.  Off in normal runs.
002950******************************************************************
002960 9000-TRACE-GOVERNING-LOC.
002970
002980     MOVE EDI-LOC-TAB-COUNT      TO WS-TRACE-NDX.
002990     MOVE WS-GOV-MAX-VALUE       TO WS-TRACE-VALUE.
003000     MOVE WS-GOV-MAX-NDX         TO WS-TRACE-MAX-NDX.
003010
003020     DISPLAY 'EDIPOLUP GOV-SCAN REC=' EDI-REC-NO OF EDI-POLICY-RECORD
003030            ' CNT=' WS-TRACE-NDX-X
003040            ' MAX-NDX=' WS-TRACE-MAX-NDX-X
003050            ' MAX-VAL=' WS-TRACE-VALUE-X.
003060
003070     EXIT.
003080
003090******************************************************************
003100*                                                                *
003110*                      E N D   S O U R C E                       *
003120*                                                                *
003130******************************************************************
