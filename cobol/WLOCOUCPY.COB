000010*@**20150306*******************************************
000020*@**
000030*@** Licensed Materials - Property of
000040*@** ExlService Holdings, Inc.
000050*@**
000060*@** (C) 1983-2015 ExlService Holdings, Inc.  All Rights Reserved.
000070*@**
000080*@** Contains confidential and trade secret information.
000090*@** Copyright notice is precautionary only and does not
000100*@** imply publication.
000110*@**
000120*@**20150306*******************************************
000130*
000140*D**********************************************************
000150*D         COPYBOOK DESCRIPTION
000160*D**********************************************************
000170*D
000180*D WLOCOUCPY - normalized LOCATION record built by EDILOCBL
000190*D and written by EXTRFEED to LOCATION-OUT, one per input
000200*D LOC-RECORD.  Carries both the homeowner and the commercial
000210*D money/coverage fields - whichever block did not apply to
000220*D this record is left at its NULL-indicator/zero state.
000230*D
000240*D**********************************************************
000250*H**********************************************************
000260*H        COPYBOOK HISTORY
000270*H**********************************************************
000280*H
000290*H 20150306-SGI114-01 TLM New copybook - SGI feed rebuild.
000300*H
000310*H**********************************************************
000320
000330 01  LOC-OUT-RECORD.
000340*        --- common fields, carried through unchanged ---
000350     05  LOC-LINE-NO-OUT            PIC X(10).
000360     05  LOC-NAME-OUT               PIC X(40).
000370     05  LOC-ADDRESS-TYPE-OUT       PIC X(02).
000380     05  LOC-PARCEL-OUT             PIC X(10).
000390     05  LOC-LOT-OUT                PIC X(10).
000400     05  LOC-BLOCK-OUT              PIC X(10).
000410     05  LOC-PLAN-OUT               PIC X(10).
000420     05  LOC-QUARTER-OUT            PIC X(02).
000430     05  LOC-SECTION-OUT            PIC X(04).
000440     05  LOC-TOWNSHIP-OUT           PIC X(04).
000450     05  LOC-RANGE-OUT              PIC X(04).
000460     05  LOC-MERIDIAN-OUT           PIC X(02).
000470     05  LOC-CIV-SUITE-NO-OUT       PIC X(06).
000480     05  LOC-CIV-STREET-NO-OUT      PIC X(08).
000490     05  LOC-CIV-STREET-NAME-OUT    PIC X(30).
000500     05  LOC-STREET-CODE-OUT        PIC X(06).
000510     05  LOC-STREET-DIRECTION-OUT   PIC X(02).
000520     05  LOC-LOCATION-DESC-OUT      PIC X(40).
000530     05  LOC-CITY-OUT               PIC X(25).
000540     05  LOC-PROV-OUT               PIC X(02).
000550     05  LOC-POST-CODE-OUT          PIC X(07).
000560     05  LOC-NEAR-IND-OUT           PIC X(01).
000570     05  LOC-NEAR-LOC-NAME-OUT      PIC X(30).
000580     05  LOC-WITHIN-LOC-NAME-OUT    PIC X(30).
000590*        --- derived from LOC-LINE-NO by the line-utility ---
000600     05  LINE-NAME                  PIC X(20).
000610     05  LINE-NUMBER                PIC 9(03).
000620     05  LINE-NUMBER-TEXT            PIC X(05).
000630*        --- classification codes, set per BUSINESS RULES ---
000640     05  LOCATION-BUS-CODE           PIC X(02).
000650     05  LOC-BM-COV                  PIC X(02).
000660     05  LOC-BM-CHG-CD                PIC X(02).
000670*        --- homeowner money block - zero/NULL when type is
000680*            COMMERCIAL ---
000690     05  LOC-HSP-FT-PREM-GROUP.
000700         10  LOC-HSP-FT-PREM-NULL-SW  PIC X(01).
000710             88  LOC-HSP-FT-PREM-IS-NULL   VALUE 'Y'.
000720         10  LOC-HSP-FT-PREM          PIC S9(07)V99.
000730     05  LOC-HSP-PREM-WRIT-GROUP.
000740         10  LOC-HSP-PREM-WRIT-NULL-SW PIC X(01).
000750             88  LOC-HSP-PREM-WRIT-IS-NULL VALUE 'Y'.
000760         10  LOC-HSP-PREM-WRIT        PIC S9(07)V99.
000770     05  LOC-HSP-COMM-GROUP.
000780         10  LOC-HSP-COMM-NULL-SW     PIC X(01).
000790             88  LOC-HSP-COMM-IS-NULL      VALUE 'Y'.
000800         10  LOC-HSP-COMM             PIC S9(07)V99.
000810     05  LOC-HSP-DEDUCT-GROUP.
000820         10  LOC-HSP-DEDUCT-NULL-SW   PIC X(01).
000830             88  LOC-HSP-DEDUCT-IS-NULL    VALUE 'Y'.
000840         10  LOC-HSP-DEDUCT           PIC S9(07)V99.
000850     05  LOC-SLC-FT-PREM-GROUP.
000860         10  LOC-SLC-FT-PREM-NULL-SW  PIC X(01).
000870             88  LOC-SLC-FT-PREM-IS-NULL   VALUE 'Y'.
000880         10  LOC-SLC-FT-PREM          PIC S9(07)V99.
000890     05  LOC-SLC-PREM-WRIT-GROUP.
000900         10  LOC-SLC-PREM-WRIT-NULL-SW PIC X(01).
000910             88  LOC-SLC-PREM-WRIT-IS-NULL VALUE 'Y'.
000920         10  LOC-SLC-PREM-WRIT        PIC S9(07)V99.
000930     05  LOC-SLC-COMM-GROUP.
000940         10  LOC-SLC-COMM-NULL-SW     PIC X(01).
000950             88  LOC-SLC-COMM-IS-NULL      VALUE 'Y'.
000960         10  LOC-SLC-COMM             PIC S9(07)V99.
000970     05  LOC-SLC-DEDUCT-GROUP.
000980         10  LOC-SLC-DEDUCT-NULL-SW   PIC X(01).
000990             88  LOC-SLC-DEDUCT-IS-NULL    VALUE 'Y'.
001000         10  LOC-SLC-DEDUCT           PIC S9(07)V99.
001010*        --- commercial money/limit block - zero/NULL when
001020*            type is HOMEOWNER ---
001030     05  LOC-BUILDING-LIMIT-GROUP.
001040         10  LOC-BUILDING-LIMIT-NULL-SW PIC X(01).
001050             88  LOC-BUILDING-LIMIT-IS-NULL VALUE 'Y'.
001060         10  LOC-BUILDING-LIMIT       PIC S9(09)V99.
001070     05  LOC-DEDUCT-GROUP.
001080         10  LOC-DEDUCT-NULL-SW       PIC X(01).
001090             88  LOC-DEDUCT-IS-NULL        VALUE 'Y'.
001100         10  LOC-DEDUCT               PIC S9(07)V99.
001110     05  LOC-CONTENTS-LIMIT-GROUP.
001120         10  LOC-CONTENTS-LIMIT-NULL-SW PIC X(01).
001130             88  LOC-CONTENTS-LIMIT-IS-NULL VALUE 'Y'.
001140         10  LOC-CONTENTS-LIMIT       PIC S9(09)V99.
001150     05  LOC-CONTENTS-DEDUCT-GROUP.
001160         10  LOC-CONTENTS-DEDUCT-NULL-SW PIC X(01).
001170             88  LOC-CONTENTS-DEDUCT-IS-NULL VALUE 'Y'.
001180         10  LOC-CONTENTS-DEDUCT      PIC S9(07)V99.
001190     05  POL-CON-LIMIT-GROUP.
001200         10  POL-CON-LIMIT-NULL-SW    PIC X(01).
001210             88  POL-CON-LIMIT-IS-NULL     VALUE 'Y'.
001220         10  POL-CON-LIMIT            PIC S9(09)V99.
001230     05  LOC-BI-FORM-OUT             PIC X(04) OCCURS 6 TIMES.
001240     05  LOC-BI-LIMIT-GROUP          OCCURS 6 TIMES.
001250         10  LOC-BI-LIMIT-NULL-SW    PIC X(01).
001260             88  LOC-BI-LIMIT-IS-NULL      VALUE 'Y'.
001270         10  LOC-BI-LIMIT            PIC S9(09)V99.
001280     05  FILLER                      PIC X(20) VALUE SPACES.
